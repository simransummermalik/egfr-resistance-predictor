000100*****************************************************************         
000200* EGFRRPT   -- EGFR MUTATION RESISTANCE ANALYSIS REPORT PASS     *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.  EGFRRPT.                                                    
000600 AUTHOR. A. R. KOWALSKI.                                                  
000700 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000800 DATE-WRITTEN. 04/16/91.                                                  
000900 DATE-COMPILED. 04/16/91.                                                 
001000 SECURITY. NON-CONFIDENTIAL.                                              
001100*****************************************************************         
001200* CHANGE LOG                                                     *        
001300* ---------------------------------------------------------------*        
001400* 04/16/91  ARK  ORIGINAL CODING.  SECOND JOB STEP OF THE EGFR   *        
001500*                MUTATION RESISTANCE ANALYSIS RUN.  READS THE    *        
001600*                ANALYSIS-FILE AND DRUG-FILE WRITTEN BY EGFRSRCH *        
001700*                AND PRINTS THE RESISTANCE ANALYSIS REPORT.      *        
001800* 11/14/92  TGD  ADDED THE PRELIMINARY PASS OVER ANALYSIS-FILE   *        
001900*                SO THE EXECUTIVE SUMMARY COUNTS CAN BE PRINTED  *        
002000*                RIGHT AFTER THE REPORT HEADING, BEFORE THE      *        
002100*                DETAIL PASS REACHES THE TRAILER REC ITSELF.     *        
002200* 06/03/93  ARK  SUMMARY SECTION NOW SHOWS THE AVERAGE           *        
002300*                RESISTANCE SCORE AND OVERALL RISK LEVEL.        *        
002400*                REQUESTED BY ONCOLOGY PROTOCOL COMMITTEE,       *        
002500*                REQ 93-0447.                                    *        
002600* 02/04/97  MM   REVIEWED FOR SHOP STANDARDS AUDIT.  NO CHANGE.   020497MM
002700* 10/08/98  JS   Y2K IMPACT REVIEW -- WS-RUN-DATE CARRIES A      *        
002800*                2-DIGIT YEAR FOR DISPLAY ONLY, NO CENTURY       *        
002900*                ARITHMETIC IS PERFORMED ON IT.  CERTIFIED       *        
003000*                YEAR 2000 READY.                                *        
003100* 03/22/00  TGD  CLINICAL CONSIDERATIONS AND REFERENCE CITATION  *        
003200*                TEXT MOVED TO WORKING-STORAGE LITERALS SO THE   *        
003300*                LIBRARIAN COMMITTEE COULD REVIEW WORDING        *        
003400*                WITHOUT TOUCHING PROCEDURE DIVISION LOGIC.      *        
003500*****************************************************************         
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-390.                                                
004000 OBJECT-COMPUTER. IBM-390.                                                
004100 SPECIAL-NAMES. C01 IS NEXT-PAGE.                                         
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT SYSOUT                                                        
004500     ASSIGN TO UT-S-SYSOUT                                                
004600       ORGANIZATION IS SEQUENTIAL.                                        
004700                                                                          
004800     SELECT ANALYSIS-FILE                                                 
004900     ASSIGN TO UT-S-ANALIN                                                
005000       ACCESS MODE IS SEQUENTIAL                                          
005100       FILE STATUS IS AFCODE.                                             
005200                                                                          
005300     SELECT DRUG-FILE                                                     
005400     ASSIGN TO UT-S-DRUGIN                                                
005500       ACCESS MODE IS SEQUENTIAL                                          
005600       FILE STATUS IS DFCODE.                                             
005700                                                                          
005800     SELECT REPORT-FILE                                                   
005900     ASSIGN TO UT-S-RPTOUT                                                
006000       ACCESS MODE IS SEQUENTIAL                                          
006100       FILE STATUS IS RFCODE.                                             
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  SYSOUT                                                               
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORD CONTAINS 130 CHARACTERS                                       
006900     BLOCK CONTAINS 0 RECORDS                                             
007000     DATA RECORD IS SYSOUT-REC.                                           
007100 01  SYSOUT-REC  PIC X(130).                                              
007200                                                                          
007300*  THIS FILE IS READ TWICE -- ONCE ON THE PRELIMINARY PASS FOR            
007400*  THE TRAILER TOTALS, ONCE ON THE DETAIL PASS FOR PRINTING.              
007500 FD  ANALYSIS-FILE                                                        
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD                                           
007800     RECORD CONTAINS 153 CHARACTERS                                       
007900     BLOCK CONTAINS 0 RECORDS                                             
008000     DATA RECORD IS ANALYSIS-FILE-REC.                                    
008100 01  ANALYSIS-FILE-REC  PIC X(153).                                       
008200                                                                          
008300*  SEVEN DRUG RECS ARE READ, IN FILE ORDER, FOR EVERY MUTATION            
008400*  DETAIL REC PRINTED -- NO KEY, NO SORT.                                 
008500 FD  DRUG-FILE                                                            
008600     RECORDING MODE IS F                                                  
008700     LABEL RECORDS ARE STANDARD                                           
008800     RECORD CONTAINS 109 CHARACTERS                                       
008900     BLOCK CONTAINS 0 RECORDS                                             
009000     DATA RECORD IS DRUG-FILE-REC.                                        
009100 01  DRUG-FILE-REC  PIC X(109).                                           
009200                                                                          
009300 FD  REPORT-FILE                                                          
009400     RECORDING MODE IS F                                                  
009500     LABEL RECORDS ARE STANDARD                                           
009600     RECORD CONTAINS 132 CHARACTERS                                       
009700     BLOCK CONTAINS 0 RECORDS                                             
009800     DATA RECORD IS REPORT-FILE-REC.                                      
009900 01  REPORT-FILE-REC  PIC X(132).                                         
010000                                                                          
010100 WORKING-STORAGE SECTION.                                                 
010200                                                                          
010300 01  FILE-STATUS-CODES.                                                   
010400     05  AFCODE                  PIC X(02).                               
010500         88  AF-NO-MORE-RECS     VALUE "10".                              
010600     05  DFCODE                  PIC X(02).                               
010700     05  RFCODE                  PIC X(02).                               
010800                                                                          
010900 01  WS-RUN-DATE.                                                         
011000     05  WS-RUN-YY               PIC 9(02).                               
011100     05  WS-RUN-MM               PIC 9(02).                               
011200     05  WS-RUN-DD               PIC 9(02).                               
011300 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE PIC 9(06).                     
011400                                                                          
011500 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.                    
011600 77  ONE-VAL                     PIC 9(01) VALUE 1.                       
011700                                                                          
011800 77  WS-PAGES                    PIC S9(03) COMP VALUE ZERO.              
011900 77  WS-LINES                    PIC S9(03) COMP VALUE ZERO.              
012000 77  WS-MAX-LINES                PIC S9(03) COMP VALUE +54.               
012100 77  WS-DRUG-IDX                 PIC S9(03) COMP VALUE ZERO.              
012200 77  WS-READ-COUNT                PIC S9(07) COMP VALUE ZERO.             
012300                                                                          
012400 01  PRELIM-TOTALS.                                                       
012500     05  PT-MUTATION-COUNT       PIC S9(07) COMP.                         
012600     05  PT-SCORE-SUM            PIC S9(07)V99 COMP-3.                    
012700     05  PT-HIGH-RESIST-COUNT    PIC S9(07) COMP.                         
012800     05  PT-AVG-RESISTANCE       PIC S9(01)V99 COMP-3.                    
012900                                                                          
013000 01  WS-OVERALL-RISK              PIC X(06).                              
013100                                                                          
013200*  REPORT-LINE LAYOUTS -- ONE 01-LEVEL PER PRINT LINE, SAME               
013300*  ONE-RECORD-PER-LINE HABIT AS THE PATRPT LAYOUTS.                       
013400                                                                          
013500 01  WS-BLANK-LINE.                                                       
013600     05  FILLER                  PIC X(132) VALUE SPACES.                 
013700                                                                          
013800 01  WS-HDR-REC.                                                          
013900     05  FILLER                  PIC X(01) VALUE SPACE.                   
014000     05  FILLER                  PIC X(50) VALUE                          
014100         "EGFR MUTATION RESISTANCE ANALYSIS REPORT".                      
014200     05  FILLER                  PIC X(10) VALUE SPACES.                  
014300     05  FILLER                  PIC X(10) VALUE "RUN DATE: ".            
014400     05  HDR-DATE.                                                        
014500         10  HDR-MM              PIC 9(02).                               
014600         10  FILLER              PIC X(01) VALUE "/".                     
014700         10  HDR-DD              PIC 9(02).                               
014800         10  FILLER              PIC X(01) VALUE "/".                     
014900         10  HDR-YY              PIC 9(02).                               
015000     05  FILLER                  PIC X(10) VALUE SPACES.                  
015100     05  FILLER                  PIC X(13) VALUE "PAGE NUMBER: ".         
015200     05  PAGE-NBR-O              PIC ZZ9.                                 
015300     05  FILLER                  PIC X(27) VALUE SPACES.                  
015400 01  WS-HDR-REC-ALT REDEFINES WS-HDR-REC PIC X(132).                      
015500                                                                          
015600 01  WS-EXEC-SUMMARY-REC.                                                 
015700     05  FILLER                  PIC X(01) VALUE SPACE.                   
015800     05  FILLER                  PIC X(19) VALUE                          
015900         "MUTATIONS ANALYZED:".                                           
016000     05  FILLER                  PIC X(01) VALUE SPACE.                   
016100     05  EXEC-MUT-COUNT-O        PIC ZZ9.                                 
016200     05  FILLER                  PIC X(03) VALUE SPACES.                  
016300     05  FILLER                  PIC X(16) VALUE                          
016400         "HIGH RESISTANCE:".                                              
016500     05  FILLER                  PIC X(01) VALUE SPACE.                   
016600     05  EXEC-HIGH-COUNT-O       PIC ZZ9.                                 
016700     05  FILLER                  PIC X(85) VALUE SPACES.                  
016800                                                                          
016900 01  WS-COLM-HDR-REC.                                                     
017000     05  FILLER                  PIC X(03) VALUE SPACES.                  
017100     05  FILLER                  PIC X(16) VALUE "TYPE".                  
017200     05  FILLER                  PIC X(16) VALUE "DETAIL".                
017300     05  FILLER                  PIC X(11) VALUE "EXON".                  
017400     05  FILLER                  PIC X(14) VALUE "CLASS".                 
017500     05  FILLER                  PIC X(07) VALUE "SCORE".                 
017600     05  FILLER                  PIC X(07) VALUE "RISK".                  
017700     05  FILLER                  PIC X(58) VALUE SPACES.                  
017800                                                                          
017900 01  WS-MUT-DETAIL-REC1.                                                  
018000     05  FILLER                  PIC X(03) VALUE SPACES.                  
018100     05  MUTD-TYPE-O             PIC X(15).                               
018200     05  FILLER                  PIC X(01) VALUE SPACE.                   
018300     05  MUTD-DETAIL-O           PIC X(15).                               
018400     05  FILLER                  PIC X(01) VALUE SPACE.                   
018500     05  MUTD-EXON-O             PIC X(10).                               
018600     05  FILLER                  PIC X(01) VALUE SPACE.                   
018700     05  MUTD-CLASS-O            PIC X(13).                               
018800     05  FILLER                  PIC X(01) VALUE SPACE.                   
018900     05  MUTD-SCORE-O            PIC Z9.99.                               
019000     05  FILLER                  PIC X(01) VALUE SPACE.                   
019100     05  MUTD-RISK-O             PIC X(06).                               
019200     05  FILLER                  PIC X(60) VALUE SPACES.                  
019300                                                                          
019400 01  WS-MUT-MECH-REC.                                                     
019500     05  FILLER                  PIC X(05) VALUE SPACES.                  
019600     05  FILLER                  PIC X(10) VALUE "MECHANISM:".            
019700     05  FILLER                  PIC X(01) VALUE SPACE.                   
019800     05  MUTD-MECH-O             PIC X(60).                               
019900     05  FILLER                  PIC X(56) VALUE SPACES.                  
020000                                                                          
020100 01  WS-MUT-PATH-REC.                                                     
020200     05  FILLER                  PIC X(05) VALUE SPACES.                  
020300     05  FILLER                  PIC X(09) VALUE "PATHWAYS:".             
020400     05  FILLER                  PIC X(01) VALUE SPACE.                   
020500     05  MUTD-PATH-O             PIC X(30).                               
020600     05  FILLER                  PIC X(87) VALUE SPACES.                  
020700                                                                          
020800 01  WS-DRUG-COLM-HDR.                                                    
020900     05  FILLER                  PIC X(05) VALUE SPACES.                  
021000     05  FILLER                  PIC X(13) VALUE "DRUG".                  
021100     05  FILLER                  PIC X(21) VALUE "CLASS".                 
021200     05  FILLER                  PIC X(09) VALUE "EFFICACY".              
021300     05  FILLER                  PIC X(09) VALUE "RATIONALE".             
021400     05  FILLER                  PIC X(75) VALUE SPACES.                  
021500                                                                          
021600 01  WS-DRUG-DETAIL-REC.                                                  
021700     05  FILLER                  PIC X(05) VALUE SPACES.                  
021800     05  DRGD-NAME-O             PIC X(12).                               
021900     05  FILLER                  PIC X(01) VALUE SPACE.                   
022000     05  DRGD-CLASS-O            PIC X(20).                               
022100     05  FILLER                  PIC X(01) VALUE SPACE.                   
022200     05  DRGD-EFFICACY-O         PIC X(06).                               
022300     05  FILLER                  PIC X(01) VALUE SPACE.                   
022400     05  DRGD-RATIONALE-O        PIC X(55).                               
022500     05  FILLER                  PIC X(31) VALUE SPACES.                  
022600                                                                          
022700 01  WS-SUMMARY-HDR.                                                      
022800     05  FILLER                  PIC X(132) VALUE                         
022900         "SUMMARY TOTALS".                                                
023000                                                                          
023100 01  WS-SUMMARY-REC.                                                      
023200     05  FILLER                  PIC X(03) VALUE SPACES.                  
023300     05  FILLER                  PIC X(25) VALUE                          
023400         "TOTAL MUTATIONS ANALYZED:".                                     
023500     05  FILLER                  PIC X(01) VALUE SPACE.                   
023600     05  SUMM-MUT-COUNT-O        PIC ZZZ9.                                
023700     05  FILLER                  PIC X(03) VALUE SPACES.                  
023800     05  FILLER                  PIC X(25) VALUE                          
023900         "AVERAGE RESISTANCE SCORE:".                                     
024000     05  FILLER                  PIC X(01) VALUE SPACE.                   
024100     05  SUMM-AVG-SCORE-O        PIC 9.99.                                
024200     05  FILLER                  PIC X(66) VALUE SPACES.                  
024300                                                                          
024400 01  WS-SUMMARY-REC2.                                                     
024500     05  FILLER                  PIC X(03) VALUE SPACES.                  
024600     05  FILLER                  PIC X(22) VALUE                          
024700         "HIGH-RESISTANCE COUNT:".                                        
024800     05  FILLER                  PIC X(01) VALUE SPACE.                   
024900     05  SUMM-HIGH-COUNT-O       PIC ZZZ9.                                
025000     05  FILLER                  PIC X(03) VALUE SPACES.                  
025100     05  FILLER                  PIC X(19) VALUE                          
025200         "OVERALL RISK LEVEL:".                                           
025300     05  FILLER                  PIC X(01) VALUE SPACE.                   
025400     05  SUMM-RISK-O             PIC X(06).                               
025500     05  FILLER                  PIC X(73) VALUE SPACES.                  
025600                                                                          
025700*  CLINICAL CONSIDERATIONS -- FIXED TEXT, REVIEWED BY THE                 
025800*  ONCOLOGY PROTOCOL COMMITTEE.  DO NOT REWORD WITHOUT A                  
025900*  COMMITTEE REQUEST NUMBER ON THE CHANGE LOG ABOVE.                      
026000 01  WS-CLIN-HDR.                                                         
026100     05  FILLER                  PIC X(132) VALUE                         
026200         "CLINICAL CONSIDERATIONS".                                       
026300                                                                          
026400 01  WS-CLIN-LINE1.                                                       
026500     05  FILLER                  PIC X(44) VALUE                          
026600         "- Monitor for acquired resistance mechanisms".                  
026700     05  FILLER                  PIC X(17) VALUE                          
026800         " during treatment".                                             
026900     05  FILLER                  PIC X(71) VALUE SPACES.                  
027000                                                                          
027100 01  WS-CLIN-LINE2.                                                       
027200     05  FILLER                  PIC X(36) VALUE                          
027300         "- Consider combination therapies for".                          
027400     05  FILLER                  PIC X(26) VALUE                          
027500         " high-resistance mutations".                                    
027600     05  FILLER                  PIC X(70) VALUE SPACES.                  
027700                                                                          
027800 01  WS-CLIN-LINE3.                                                       
027900     05  FILLER                  PIC X(42) VALUE                          
028000         "- Regular imaging and biomarker monitoring".                    
028100     05  FILLER                  PIC X(12) VALUE                          
028200         " recommended".                                                  
028300     05  FILLER                  PIC X(78) VALUE SPACES.                  
028400                                                                          
028500 01  WS-CLIN-LINE4.                                                       
028600     05  FILLER                  PIC X(43) VALUE                          
028700         "- Genetic counseling may be appropriate for".                   
028800     05  FILLER                  PIC X(17) VALUE                          
028900         " hereditary cases".                                             
029000     05  FILLER                  PIC X(72) VALUE SPACES.                  
029100                                                                          
029200 01  WS-CLIN-LINE5.                                                       
029300     05  FILLER                  PIC X(40) VALUE                          
029400         "- Consider clinical trial enrollment for".                      
029500     05  FILLER                  PIC X(30) VALUE                          
029600         " novel therapeutic approaches.".                                
029700     05  FILLER                  PIC X(62) VALUE SPACES.                  
029800                                                                          
029900 01  WS-LIMIT-LINE1.                                                      
030000     05  FILLER                  PIC X(44) VALUE                          
030100         "This analysis is based on current literature".                  
030200     05  FILLER                  PIC X(28) VALUE                          
030300         " and may not account for all".                                  
030400     05  FILLER                  PIC X(60) VALUE SPACES.                  
030500                                                                          
030600 01  WS-LIMIT-LINE2.                                                      
030700     05  FILLER                  PIC X(39) VALUE                          
030800         "possible resistance mechanisms or novel".                       
030900     05  FILLER                  PIC X(34) VALUE                          
031000         " therapeutic approaches.  Clinical".                            
031100     05  FILLER                  PIC X(59) VALUE SPACES.                  
031200                                                                          
031300 01  WS-LIMIT-LINE3.                                                      
031400     05  FILLER                  PIC X(38) VALUE                          
031500         "correlation and multidisciplinary team".                        
031600     05  FILLER                  PIC X(29) VALUE                          
031700         " discussion are essential for".                                 
031800     05  FILLER                  PIC X(65) VALUE SPACES.                  
031900                                                                          
032000 01  WS-LIMIT-LINE4.                                                      
032100     05  FILLER                  PIC X(132) VALUE                         
032200         "optimal patient management.".                                   
032300                                                                          
032400*  REFERENCE CITATIONS -- FIXED TEXT, WRAPPED TO THE 132-BYTE             
032500*  PRINT LINE.  SEE CLINICAL CONSIDERATIONS NOTE ABOVE.                   
032600 01  WS-REF-HDR.                                                          
032700     05  FILLER                  PIC X(132) VALUE "REFERENCES".           
032800                                                                          
032900 01  WS-REF-LINE1.                                                        
033000     05  FILLER                  PIC X(40) VALUE                          
033100         "   1. Sharma SV, et al. Epidermal growth".                      
033200     05  FILLER                  PIC X(34) VALUE                          
033300         " factor receptor mutations in lung".                            
033400     05  FILLER                  PIC X(58) VALUE SPACES.                  
033500                                                                          
033600 01  WS-REF-LINE2.                                                        
033700     05  FILLER                  PIC X(132) VALUE                         
033800         "      cancer. Nat Rev Cancer. 2007;7(3):169-181.".              
033900                                                                          
034000 01  WS-REF-LINE3.                                                        
034100     05  FILLER                  PIC X(35) VALUE                          
034200         "   2. Mok TS, et al. Osimertinib or".                           
034300     05  FILLER                  PIC X(35) VALUE                          
034400         " Platinum-Pemetrexed in EGFR T790M-".                           
034500     05  FILLER                  PIC X(62) VALUE SPACES.                  
034600                                                                          
034700 01  WS-REF-LINE4.                                                        
034800     05  FILLER                  PIC X(41) VALUE                          
034900         "      Positive Lung Cancer. N Engl J Med.".                     
035000     05  FILLER                  PIC X(21) VALUE                          
035100         " 2017;376(7):629-640.".                                         
035200     05  FILLER                  PIC X(70) VALUE SPACES.                  
035300                                                                          
035400 01  WS-REF-LINE5.                                                        
035500     05  FILLER                  PIC X(37) VALUE                          
035600         "   3. Soria JC, et al. Osimertinib in".                         
035700     05  FILLER                  PIC X(37) VALUE                          
035800         " Untreated EGFR-Mutated Advanced Non-".                         
035900     05  FILLER                  PIC X(58) VALUE SPACES.                  
036000                                                                          
036100 01  WS-REF-LINE6.                                                        
036200     05  FILLER                  PIC X(43) VALUE                          
036300         "      Small-Cell Lung Cancer. N Engl J Med.".                   
036400     05  FILLER                  PIC X(21) VALUE                          
036500         " 2018;378(2):113-125.".                                         
036600     05  FILLER                  PIC X(68) VALUE SPACES.                  
036700                                                                          
036800 01  WS-REF-LINE7.                                                        
036900     05  FILLER                  PIC X(42) VALUE                          
037000         "   4. Yun CH, et al. The T790M mutation in".                    
037100     05  FILLER                  PIC X(24) VALUE                          
037200         " EGFR kinase causes drug".                                      
037300     05  FILLER                  PIC X(66) VALUE SPACES.                  
037400                                                                          
037500 01  WS-REF-LINE8.                                                        
037600     05  FILLER                  PIC X(43) VALUE                          
037700         "      resistance by increasing the affinity".                   
037800     05  FILLER                  PIC X(28) VALUE                          
037900         " for ATP. Proc Natl Acad Sci".                                  
038000     05  FILLER                  PIC X(61) VALUE SPACES.                  
038100                                                                          
038200 01  WS-REF-LINE9.                                                        
038300     05  FILLER                  PIC X(132) VALUE                         
038400         "      USA. 2008;105(6):2070-2075.".                             
038500                                                                          
038600*  COPY ANLYREC -- ANALYSIS-FILE DETAIL AND TRAILER FORMATS.              
038700 COPY ANLYREC.                                                            
038800                                                                          
038900*  COPY DRUGREC -- DRUG-FILE RECOMMENDATION RECORD.                       
039000 COPY DRUGREC.                                                            
039100                                                                          
039200 COPY ABENDREC.                                                           
039300                                                                          
039400 PROCEDURE DIVISION.                                                      
039500     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
039600     PERFORM 100-MAINLINE THRU 100-EXIT                                   
039700             UNTIL TRAILER-REC.                                           
039800     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
039900     MOVE ZERO TO RETURN-CODE.                                            
040000     GOBACK.                                                              
040100                                                                          
040200 000-HOUSEKEEPING.                                                        
040300     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
040400     DISPLAY "******** BEGIN JOB EGFRRPT ********".                       
040500     ACCEPT WS-RUN-DATE FROM DATE.                                        
040600     PERFORM 800-OPEN-FILES THRU 800-EXIT.                                
040700     PERFORM 050-PRELIM-PASS THRU 050-EXIT.                               
040800     MOVE ZERO TO WS-PAGES.                                               
040900     MOVE ZERO TO WS-LINES.                                               
041000     MOVE ZERO TO WS-READ-COUNT.                                          
041100     PERFORM 920-READ-ANALYSIS THRU 920-EXIT.                             
041200     PERFORM 600-PAGE-BREAK THRU 600-EXIT.                                
041300 000-EXIT.                                                                
041400     EXIT.                                                                
041500                                                                          
041600*  PRELIMINARY PASS -- READ ANALYSIS-FILE THROUGH TO THE TRAILER          
041700*  REC ONLY, SO THE EXECUTIVE SUMMARY COUNTS CAN BE PRINTED RIGHT         
041800*  AFTER THE REPORT HEADING ON PAGE ONE, THEN REWIND THE FILE FOR         
041900*  THE DETAIL PASS.                                                       
042000 050-PRELIM-PASS.                                                         
042100     MOVE "050-PRELIM-PASS" TO PARA-NAME.                                 
042200     INITIALIZE PRELIM-TOTALS.                                            
042300     READ ANALYSIS-FILE INTO ANALYSIS-DETAIL-REC                          
042400         AT END                                                           
042500         MOVE "** ANALYSIS-FILE EMPTY ON PRELIM PASS"                     
042600             TO ABEND-REASON                                              
042700         GO TO 1000-ABEND-RTN                                             
042800     END-READ.                                                            
042900     PERFORM 055-PRELIM-READ-LOOP THRU 055-EXIT                           
043000         UNTIL TRAILER-REC.                                               
043100                                                                          
043200     MOVE ANLT-MUTATION-COUNT TO PT-MUTATION-COUNT.                       
043300     MOVE ANLT-SCORE-SUM TO PT-SCORE-SUM.                                 
043400     MOVE ANLT-HIGH-RESIST-COUNT TO PT-HIGH-RESIST-COUNT.                 
043500     MOVE PT-MUTATION-COUNT TO EXEC-MUT-COUNT-O.                          
043600     MOVE PT-HIGH-RESIST-COUNT TO EXEC-HIGH-COUNT-O.                      
043700                                                                          
043800     CLOSE ANALYSIS-FILE.                                                 
043900     OPEN INPUT ANALYSIS-FILE.                                            
044000 050-EXIT.                                                                
044100     EXIT.                                                                
044200                                                                          
044300 055-PRELIM-READ-LOOP.                                                    
044400     READ ANALYSIS-FILE INTO ANALYSIS-DETAIL-REC                          
044500         AT END                                                           
044600         MOVE "** ANALYSIS-FILE TRAILER REC NOT FOUND"                    
044700             TO ABEND-REASON                                              
044800         GO TO 1000-ABEND-RTN                                             
044900     END-READ.                                                            
045000 055-EXIT.                                                                
045100     EXIT.                                                                
045200                                                                          
045300 100-MAINLINE.                                                            
045400     MOVE "100-MAINLINE" TO PARA-NAME.                                    
045500     PERFORM 790-CHECK-PAGINATION THRU 790-EXIT.                          
045600     PERFORM 740-WRITE-MUTATION-DETAIL THRU 740-EXIT.                     
045700     PERFORM 760-WRITE-DRUG-TABLE THRU 760-EXIT.                          
045800     PERFORM 920-READ-ANALYSIS THRU 920-EXIT.                             
045900 100-EXIT.                                                                
046000     EXIT.                                                                
046100                                                                          
046200 600-PAGE-BREAK.                                                          
046300     MOVE "600-PAGE-BREAK" TO PARA-NAME.                                  
046400     PERFORM 700-WRITE-PAGE-HDR THRU 700-EXIT.                            
046500     PERFORM 720-WRITE-COLM-HDR THRU 720-EXIT.                            
046600 600-EXIT.                                                                
046700     EXIT.                                                                
046800                                                                          
046900 700-WRITE-PAGE-HDR.                                                      
047000     MOVE "700-WRITE-PAGE-HDR" TO PARA-NAME.                              
047100     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE                             
047200         AFTER ADVANCING 1.                                               
047300     ADD +1 TO WS-PAGES.                                                  
047400     MOVE WS-RUN-MM TO HDR-MM.                                            
047500     MOVE WS-RUN-DD TO HDR-DD.                                            
047600     MOVE WS-RUN-YY TO HDR-YY.                                            
047700     MOVE WS-PAGES TO PAGE-NBR-O.                                         
047800     WRITE REPORT-FILE-REC FROM WS-HDR-REC                                
047900         AFTER ADVANCING NEXT-PAGE.                                       
048000     MOVE ZERO TO WS-LINES.                                               
048100     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE                             
048200         AFTER ADVANCING 1.                                               
048300 700-EXIT.                                                                
048400     EXIT.                                                                
048500                                                                          
048600 720-WRITE-COLM-HDR.                                                      
048700     MOVE "720-WRITE-COLM-HDR" TO PARA-NAME.                              
048800     IF WS-PAGES = 1                                                      
048900         WRITE REPORT-FILE-REC FROM WS-EXEC-SUMMARY-REC                   
049000             AFTER ADVANCING 1                                            
049100         WRITE REPORT-FILE-REC FROM WS-BLANK-LINE                         
049200             AFTER ADVANCING 1                                            
049300         ADD +2 TO WS-LINES.                                              
049400     WRITE REPORT-FILE-REC FROM WS-COLM-HDR-REC                           
049500         AFTER ADVANCING 1.                                               
049600     ADD +1 TO WS-LINES.                                                  
049700 720-EXIT.                                                                
049800     EXIT.                                                                
049900                                                                          
050000 740-WRITE-MUTATION-DETAIL.                                               
050100     MOVE "740-WRITE-MUTATION-DETAIL" TO PARA-NAME.                       
050200     MOVE ANL-MUT-TYPE TO MUTD-TYPE-O.                                    
050300     MOVE ANL-MUT-DETAIL TO MUTD-DETAIL-O.                                
050400     MOVE ANL-MUT-EXON TO MUTD-EXON-O.                                    
050500     MOVE ANL-CLASS TO MUTD-CLASS-O.                                      
050600     MOVE ANL-RESIST-SCORE TO MUTD-SCORE-O.                               
050700     MOVE ANL-RISK-LEVEL TO MUTD-RISK-O.                                  
050800     WRITE REPORT-FILE-REC FROM WS-MUT-DETAIL-REC1                        
050900         AFTER ADVANCING 1.                                               
051000                                                                          
051100     MOVE ANL-MECHANISM TO MUTD-MECH-O.                                   
051200     WRITE REPORT-FILE-REC FROM WS-MUT-MECH-REC                           
051300         AFTER ADVANCING 1.                                               
051400                                                                          
051500     MOVE ANL-PATHWAYS TO MUTD-PATH-O.                                    
051600     WRITE REPORT-FILE-REC FROM WS-MUT-PATH-REC                           
051700         AFTER ADVANCING 1.                                               
051800     ADD +3 TO WS-LINES.                                                  
051900 740-EXIT.                                                                
052000     EXIT.                                                                
052100                                                                          
052200*  SEVEN DRUG-FILE RECS BELONG TO EVERY MUTATION DETAIL REC, IN           
052300*  FILE ORDER -- THE SAME ORDER EGFRSRCH WROTE THEM.                      
052400 760-WRITE-DRUG-TABLE.                                                    
052500     MOVE "760-WRITE-DRUG-TABLE" TO PARA-NAME.                            
052600     WRITE REPORT-FILE-REC FROM WS-DRUG-COLM-HDR                          
052700         AFTER ADVANCING 1.                                               
052800     ADD +1 TO WS-LINES.                                                  
052900     PERFORM 765-WRITE-ONE-DRUG-LINE THRU 765-EXIT                        
053000         VARYING WS-DRUG-IDX FROM 1 BY 1                                  
053100         UNTIL WS-DRUG-IDX > 7.                                           
053200     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE                             
053300         AFTER ADVANCING 1.                                               
053400     ADD +1 TO WS-LINES.                                                  
053500 760-EXIT.                                                                
053600     EXIT.                                                                
053700                                                                          
053800 765-WRITE-ONE-DRUG-LINE.                                                 
053900     PERFORM 940-READ-DRUG THRU 940-EXIT.                                 
054000     MOVE DRG-NAME TO DRGD-NAME-O.                                        
054100     MOVE DRG-CLASS TO DRGD-CLASS-O.                                      
054200     MOVE DRG-EFFICACY TO DRGD-EFFICACY-O.                                
054300     MOVE DRG-RATIONALE TO DRGD-RATIONALE-O.                              
054400     WRITE REPORT-FILE-REC FROM WS-DRUG-DETAIL-REC                        
054500         AFTER ADVANCING 1.                                               
054600     ADD +1 TO WS-LINES.                                                  
054700 765-EXIT.                                                                
054800     EXIT.                                                                
054900                                                                          
055000 790-CHECK-PAGINATION.                                                    
055100     MOVE "790-CHECK-PAGINATION" TO PARA-NAME.                            
055200     IF WS-LINES > WS-MAX-LINES                                           
055300         PERFORM 600-PAGE-BREAK THRU 600-EXIT.                            
055400 790-EXIT.                                                                
055500     EXIT.                                                                
055600                                                                          
055700 800-OPEN-FILES.                                                          
055800     MOVE "800-OPEN-FILES" TO PARA-NAME.                                  
055900     OPEN INPUT ANALYSIS-FILE, DRUG-FILE.                                 
056000     OPEN OUTPUT REPORT-FILE, SYSOUT.                                     
056100 800-EXIT.                                                                
056200     EXIT.                                                                
056300                                                                          
056400 850-CLOSE-FILES.                                                         
056500     MOVE "850-CLOSE-FILES" TO PARA-NAME.                                 
056600     CLOSE ANALYSIS-FILE, DRUG-FILE, REPORT-FILE, SYSOUT.                 
056700 850-EXIT.                                                                
056800     EXIT.                                                                
056900                                                                          
057000 900-CLEANUP.                                                             
057100     MOVE "900-CLEANUP" TO PARA-NAME.                                     
057200     IF WS-READ-COUNT NOT EQUAL TO PT-MUTATION-COUNT                      
057300         MOVE "** RECORDS READ NOT EQUAL TO TRAILER COUNT"                
057400             TO ABEND-REASON                                              
057500         MOVE WS-READ-COUNT TO ACTUAL-VAL                                 
057600         MOVE PT-MUTATION-COUNT TO EXPECTED-VAL                           
057700         GO TO 1000-ABEND-RTN.                                            
057800                                                                          
057900     IF PT-MUTATION-COUNT > 0                                             
058000         COMPUTE PT-AVG-RESISTANCE ROUNDED =                              
058100             PT-SCORE-SUM / PT-MUTATION-COUNT                             
058200     ELSE                                                                 
058300         MOVE 0 TO PT-AVG-RESISTANCE.                                     
058400                                                                          
058500     IF PT-AVG-RESISTANCE > 0.60                                          
058600         MOVE "HIGH  " TO WS-OVERALL-RISK                                 
058700     ELSE IF PT-AVG-RESISTANCE > 0.30                                     
058800         MOVE "MEDIUM" TO WS-OVERALL-RISK                                 
058900     ELSE                                                                 
059000         MOVE "LOW   " TO WS-OVERALL-RISK.                                
059100                                                                          
059200     PERFORM 950-WRITE-SUMMARY THRU 950-EXIT.                             
059300     PERFORM 960-WRITE-CLINICAL THRU 960-EXIT.                            
059400     PERFORM 970-WRITE-REFERENCES THRU 970-EXIT.                          
059500                                                                          
059600     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
059700                                                                          
059800     DISPLAY "** MUTATIONS REPORTED **".                                  
059900     DISPLAY PT-MUTATION-COUNT.                                           
060000     DISPLAY "** PAGES WRITTEN **".                                       
060100     DISPLAY WS-PAGES.                                                    
060200     DISPLAY "** OVERALL RISK **".                                        
060300     DISPLAY WS-OVERALL-RISK.                                             
060400     DISPLAY "******** NORMAL END OF JOB EGFRRPT ********".               
060500 900-EXIT.                                                                
060600     EXIT.                                                                
060700                                                                          
060800 920-READ-ANALYSIS.                                                       
060900     MOVE "920-READ-ANALYSIS" TO PARA-NAME.                               
061000     READ ANALYSIS-FILE INTO ANALYSIS-DETAIL-REC                          
061100         AT END                                                           
061200         MOVE "** ANALYSIS-FILE TRAILER REC NOT FOUND - DETAIL"           
061300             TO ABEND-REASON                                              
061400         GO TO 1000-ABEND-RTN                                             
061500     END-READ.                                                            
061600     IF NOT TRAILER-REC                                                   
061700         ADD +1 TO WS-READ-COUNT.                                         
061800 920-EXIT.                                                                
061900     EXIT.                                                                
062000                                                                          
062100 940-READ-DRUG.                                                           
062200     MOVE "940-READ-DRUG" TO PARA-NAME.                                   
062300     READ DRUG-FILE INTO DRUG-REC                                         
062400         AT END                                                           
062500         MOVE "** DRUG-FILE EXHAUSTED BEFORE SEVEN RECS"                  
062600             TO ABEND-REASON                                              
062700         GO TO 1000-ABEND-RTN                                             
062800     END-READ.                                                            
062900 940-EXIT.                                                                
063000     EXIT.                                                                
063100                                                                          
063200 950-WRITE-SUMMARY.                                                       
063300     MOVE "950-WRITE-SUMMARY" TO PARA-NAME.                               
063400     MOVE PT-MUTATION-COUNT TO SUMM-MUT-COUNT-O.                          
063500     MOVE PT-AVG-RESISTANCE TO SUMM-AVG-SCORE-O.                          
063600     MOVE PT-HIGH-RESIST-COUNT TO SUMM-HIGH-COUNT-O.                      
063700     MOVE WS-OVERALL-RISK TO SUMM-RISK-O.                                 
063800     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE                             
063900         AFTER ADVANCING 1.                                               
064000     WRITE REPORT-FILE-REC FROM WS-SUMMARY-HDR                            
064100         AFTER ADVANCING 1.                                               
064200     WRITE REPORT-FILE-REC FROM WS-SUMMARY-REC                            
064300         AFTER ADVANCING 1.                                               
064400     WRITE REPORT-FILE-REC FROM WS-SUMMARY-REC2                           
064500         AFTER ADVANCING 1.                                               
064600 950-EXIT.                                                                
064700     EXIT.                                                                
064800                                                                          
064900 960-WRITE-CLINICAL.                                                      
065000     MOVE "960-WRITE-CLINICAL" TO PARA-NAME.                              
065100     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.          
065200     WRITE REPORT-FILE-REC FROM WS-CLIN-HDR AFTER ADVANCING 1.            
065300     WRITE REPORT-FILE-REC FROM WS-CLIN-LINE1 AFTER ADVANCING 1.          
065400     WRITE REPORT-FILE-REC FROM WS-CLIN-LINE2 AFTER ADVANCING 1.          
065500     WRITE REPORT-FILE-REC FROM WS-CLIN-LINE3 AFTER ADVANCING 1.          
065600     WRITE REPORT-FILE-REC FROM WS-CLIN-LINE4 AFTER ADVANCING 1.          
065700     WRITE REPORT-FILE-REC FROM WS-CLIN-LINE5 AFTER ADVANCING 1.          
065800     WRITE REPORT-FILE-REC FROM WS-LIMIT-LINE1 AFTER ADVANCING 1.         
065900     WRITE REPORT-FILE-REC FROM WS-LIMIT-LINE2 AFTER ADVANCING 1.         
066000     WRITE REPORT-FILE-REC FROM WS-LIMIT-LINE3 AFTER ADVANCING 1.         
066100     WRITE REPORT-FILE-REC FROM WS-LIMIT-LINE4 AFTER ADVANCING 1.         
066200 960-EXIT.                                                                
066300     EXIT.                                                                
066400                                                                          
066500 970-WRITE-REFERENCES.                                                    
066600     MOVE "970-WRITE-REFERENCES" TO PARA-NAME.                            
066700     WRITE REPORT-FILE-REC FROM WS-BLANK-LINE AFTER ADVANCING 1.          
066800     WRITE REPORT-FILE-REC FROM WS-REF-HDR AFTER ADVANCING 1.             
066900     WRITE REPORT-FILE-REC FROM WS-REF-LINE1 AFTER ADVANCING 1.           
067000     WRITE REPORT-FILE-REC FROM WS-REF-LINE2 AFTER ADVANCING 1.           
067100     WRITE REPORT-FILE-REC FROM WS-REF-LINE3 AFTER ADVANCING 1.           
067200     WRITE REPORT-FILE-REC FROM WS-REF-LINE4 AFTER ADVANCING 1.           
067300     WRITE REPORT-FILE-REC FROM WS-REF-LINE5 AFTER ADVANCING 1.           
067400     WRITE REPORT-FILE-REC FROM WS-REF-LINE6 AFTER ADVANCING 1.           
067500     WRITE REPORT-FILE-REC FROM WS-REF-LINE7 AFTER ADVANCING 1.           
067600     WRITE REPORT-FILE-REC FROM WS-REF-LINE8 AFTER ADVANCING 1.           
067700     WRITE REPORT-FILE-REC FROM WS-REF-LINE9 AFTER ADVANCING 1.           
067800 970-EXIT.                                                                
067900     EXIT.                                                                
068000                                                                          
068100 1000-ABEND-RTN.                                                          
068200     WRITE SYSOUT-REC FROM ABEND-REC.                                     
068300     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                               
068400     DISPLAY "*** ABNORMAL END OF JOB-EGFRRPT ***" UPON CONSOLE.          
068500     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
