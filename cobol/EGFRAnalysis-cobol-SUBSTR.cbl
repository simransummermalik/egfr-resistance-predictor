000100*****************************************************************         
000200* SUBSTR    -- SUBSTRING-CONTAINMENT TEST UTILITY                *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.  SUBSTR.                                                     
000600 AUTHOR. A. R. KOWALSKI.                                                  
000700 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000800 DATE-WRITTEN. 04/09/91.                                                  
000900 DATE-COMPILED. 04/09/91.                                                 
001000 SECURITY. NON-CONFIDENTIAL.                                              
001100*****************************************************************         
001200* CHANGE LOG                                                     *        
001300* -------------------------------------------------------------- *        
001400* 04/09/91  ARK  ORIGINAL CODING FOR EGFR MUTATION RESISTANCE    *        
001500*                ANALYSIS SYSTEM.  SHARED SUBSTRING-SEARCH       *        
001600*                UTILITY -- DOES SS-NEEDLE OCCUR ANYWHERE INSIDE *        
001700*                SS-HAYSTACK, TRAILING SPACES IGNORED.           *        
001800* 11/14/92  TGD  CALLED FROM EGFRSRCH'S MUTATION CLASSIFIER FOR  *        
001900*                THE EXON 20 / DEL19 / EXON 19 DETAIL TESTS.     *        
002000* 06/03/93  ARK  CALLED FROM DRGEFFIC'S EFFECTIVE-AGAINST AND    *        
002100*                RESISTANT-LIST LOOKUPS AS WELL.  COMMENT ONLY.  *        
002200* 02/04/97  MM   REVIEWED FOR SHOP STANDARDS AUDIT.  NO CHANGE.   020497MM
002300* 10/08/98  JS   Y2K IMPACT REVIEW -- PROGRAM CARRIES NO DATE    *        
002400*                FIELDS OF ANY KIND.  CERTIFIED YEAR 2000 READY. *        
002500* 03/22/00  TGD  ADDED ZERO-LENGTH NEEDLE GUARD AFTER A BLANK    *        
002600*                MUT-DETAIL CAUSED A FALSE-POSITIVE MATCH DURING *        
002700*                PARALLEL TESTING.                               *        
002800*****************************************************************         
002900                                                                          
003000 ENVIRONMENT DIVISION.                                                    
003100 CONFIGURATION SECTION.                                                   
003200 SOURCE-COMPUTER. IBM-390.                                                
003300 OBJECT-COMPUTER. IBM-390.                                                
003400 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                                       
003500 INPUT-OUTPUT SECTION.                                                    
003600                                                                          
003700 DATA DIVISION.                                                           
003800 FILE SECTION.                                                            
003900                                                                          
004000 WORKING-STORAGE SECTION.                                                 
004100 01  MISC-FIELDS.                                                         
004200     05  WS-NEEDLE-LEN           PIC S9(04) COMP.                         
004300     05  WS-HAYSTACK-LEN         PIC S9(04) COMP.                         
004400     05  WS-SCAN-IDX             PIC S9(04) COMP.                         
004500     05  WS-START-POS            PIC S9(04) COMP.                         
004600     05  WS-MAX-START            PIC S9(04) COMP.                         
004700                                                                          
004800 LINKAGE SECTION.                                                         
004900*  BOTH ARGUMENTS ARE FIXED AT 15 BYTES -- EVERY CALLER IN THE            
005000*  EGFR SYSTEM COMPARES MUTATION-DETAIL-SIZE FIELDS.                      
005100 01  SS-NEEDLE                   PIC X(15).                               
005200*  CHAR-TABLE FLAT VIEW, SAME HABIT USED ON THE JOB-STEP RECORD           
005300*  LAYOUTS -- KEPT FOR BYTE-LEVEL TRACE DISPLAYS WHEN A MATCH             
005400*  FAILURE NEEDS TO BE DUMPED CHARACTER BY CHARACTER.                     
005500 01  SS-NEEDLE-TBL REDEFINES SS-NEEDLE.                                   
005600     05  SS-NEEDLE-CHAR          PIC X(01) OCCURS 15 TIMES.               
005700 01  SS-HAYSTACK                 PIC X(15).                               
005800 01  SS-HAYSTACK-TBL REDEFINES SS-HAYSTACK.                               
005900     05  SS-HAYSTACK-CHAR        PIC X(01) OCCURS 15 TIMES.               
006000 01  SS-FOUND-SW                 PIC X(01).                               
006100     88  SS-FOUND                VALUE "Y".                               
006200     88  SS-NOT-FOUND            VALUE "N".                               
006300 01  SS-FOUND-SW-ALT REDEFINES SS-FOUND-SW PIC X(01).                     
006400                                                                          
006500 PROCEDURE DIVISION USING SS-NEEDLE, SS-HAYSTACK, SS-FOUND-SW.            
006600     MOVE "N" TO SS-FOUND-SW.                                             
006700     MOVE 0 TO WS-NEEDLE-LEN.                                             
006800     MOVE 0 TO WS-HAYSTACK-LEN.                                           
006900     PERFORM 100-FIND-NEEDLE-LEN THRU 100-EXIT                            
007000         VARYING WS-SCAN-IDX FROM 15 BY -1                                
007100         UNTIL WS-SCAN-IDX < 1 OR WS-NEEDLE-LEN > 0.                      
007200     PERFORM 150-FIND-HAYSTACK-LEN THRU 150-EXIT                          
007300         VARYING WS-SCAN-IDX FROM 15 BY -1                                
007400         UNTIL WS-SCAN-IDX < 1 OR WS-HAYSTACK-LEN > 0.                    
007500                                                                          
007600     IF WS-NEEDLE-LEN = ZERO                                              
007700         GO TO SUBSTR-DONE.                                               
007800     IF WS-NEEDLE-LEN > WS-HAYSTACK-LEN                                   
007900         GO TO SUBSTR-DONE.                                               
008000                                                                          
008100     COMPUTE WS-MAX-START = WS-HAYSTACK-LEN - WS-NEEDLE-LEN + 1.          
008200     PERFORM 200-SCAN-RTN THRU 200-EXIT                                   
008300         VARYING WS-START-POS FROM 1 BY 1                                 
008400         UNTIL WS-START-POS > WS-MAX-START OR SS-FOUND.                   
008500                                                                          
008600 SUBSTR-DONE.                                                             
008700     GOBACK.                                                              
008800                                                                          
008900 100-FIND-NEEDLE-LEN.                                                     
009000     IF SS-NEEDLE (WS-SCAN-IDX:1) NOT = SPACE                             
009100         MOVE WS-SCAN-IDX TO WS-NEEDLE-LEN                                
009200     END-IF.                                                              
009300 100-EXIT.                                                                
009400     EXIT.                                                                
009500                                                                          
009600 150-FIND-HAYSTACK-LEN.                                                   
009700     IF SS-HAYSTACK (WS-SCAN-IDX:1) NOT = SPACE                           
009800         MOVE WS-SCAN-IDX TO WS-HAYSTACK-LEN                              
009900     END-IF.                                                              
010000 150-EXIT.                                                                
010100     EXIT.                                                                
010200                                                                          
010300 200-SCAN-RTN.                                                            
010400     IF SS-HAYSTACK (WS-START-POS : WS-NEEDLE-LEN) =                      
010500             SS-NEEDLE (1 : WS-NEEDLE-LEN)                                
010600         SET SS-FOUND TO TRUE                                             
010700     END-IF.                                                              
010800 200-EXIT.                                                                
010900     EXIT.                                                                
011000                                                                          
