000100*****************************************************************         
000200* DRGEFFIC  -- DRUG-CLASS EFFICACY GRADING                       *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.  DRGEFFIC.                                                   
000600 AUTHOR. A. R. KOWALSKI.                                                  
000700 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000800 DATE-WRITTEN. 04/22/91.                                                  
000900 DATE-COMPILED. 04/22/91.                                                 
001000 SECURITY. NON-CONFIDENTIAL.                                              
001100*****************************************************************         
001200* CHANGE LOG                                                     *        
001300* ---------------------------------------------------------------*        
001400* 04/22/91  ARK  ORIGINAL CODING.  GRADES ONE DRUG-CLASS ROW OF  *        
001500*                THE CATALOGUE AGAINST ONE MUTATION DETAIL AND   *        
001600*                RETURNS AN EFFICACY CODE PLUS RATIONALE TEXT.   *        
001700* 11/14/92  TGD  CALLS SUBSTR FOR THE EFFECTIVE-AGAINST AND      *        
001800*                RESISTANT-LIST CONTAINMENT TESTS IN PLACE OF THE*        
001900*                ORIGINAL HARD-CODED MUTATION-NAME COMPARES.     *        
002000* 06/03/93  ARK  ADDED RULE 3 -- AMPLIFICATION COPY-NUMBER DETAIL*        
002100*                VS. MONOCLONAL-ANTIBODY CLASS.  REQUESTED BY    *        
002200*                ONCOLOGY PROTOCOL COMMITTEE, REQ 93-0447.       *        
002300* 02/04/97  MM   REVIEWED FOR SHOP STANDARDS AUDIT.  NO CHANGE.   020497MM
002400* 10/08/98  JS   Y2K IMPACT REVIEW -- PROGRAM CARRIES NO DATE    *        
002500*                FIELDS OF ANY KIND.  CERTIFIED YEAR 2000 READY. *        
002600* 03/22/00  TGD  RATIONALE TEXT NOW KEYED OFF DE-CLASS-CATEGORY  *        
002700*                RATHER THAN A POSITIONAL CALL ARGUMENT, AFTER A *        
002800*                MISMATCH SURFACED IN PARALLEL TESTING.          *        
002900*****************************************************************         
003000                                                                          
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SOURCE-COMPUTER. IBM-390.                                                
003400 OBJECT-COMPUTER. IBM-390.                                                
003500 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                                       
003600 INPUT-OUTPUT SECTION.                                                    
003700                                                                          
003800 DATA DIVISION.                                                           
003900 FILE SECTION.                                                            
004000                                                                          
004100 WORKING-STORAGE SECTION.                                                 
004200 01  MISC-FIELDS.                                                         
004300     05  WS-EFF-FOUND-SW         PIC X(01).                               
004400         88  WS-EFF-FOUND        VALUE "Y".                               
004500     05  WS-RES-FOUND-SW         PIC X(01).                               
004600         88  WS-RES-FOUND        VALUE "Y".                               
004700     05  WS-TBL-IDX              PIC S9(04) COMP.                         
004800     05  WS-DETAIL-LEN           PIC S9(04) COMP.                         
004900     05  WS-ALL-DIGITS-SW        PIC X(01).                               
005000         88  WS-ALL-DIGITS       VALUE "Y".                               
005100     05  WS-COPY-NUM             PIC 9(02).                               
005200                                                                          
005300 LINKAGE SECTION.                                                         
005400 01  DE-MUT-DETAIL               PIC X(15).                               
005500*  FLAT-VIEW REDEFINES ON THE CHARACTER FIELDS -- SAME HABIT THE          
005600*  SHOP USES ON THE JOB-STEP RECORD LAYOUTS -- KEPT IN CASE               
005700*  LINKAGE EVER NEEDS A SINGLE-FIELD MOVE/COMPARE INSTEAD OF THE          
005800*  GROUP-LEVEL ONE.                                                       
005900 01  DE-MUT-DETAIL-ALT REDEFINES DE-MUT-DETAIL PIC X(15).                 
006000 01  DE-CLASS-SCORE              PIC 9V99.                                
006100 01  DE-CLASS-CATEGORY           PIC X(13).                               
006200 01  DE-DRUG-CAT-ROW.                                                     
006300     05  DE-CLASS-NAME           PIC X(20).                               
006400     05  DE-DRUG-1               PIC X(12).                               
006500     05  DE-DRUG-2               PIC X(12).                               
006600     05  DE-EFFECTIVE            PIC X(15) OCCURS 3 TIMES.                
006700     05  DE-RESISTANT            PIC X(15) OCCURS 2 TIMES.                
006800 01  DE-DRUG-CAT-ROW-ALT REDEFINES DE-DRUG-CAT-ROW PIC X(119).            
006900 01  DE-EFFICACY                 PIC X(06).                               
007000     88  DE-EFFICACY-HIGH        VALUE "HIGH  ".                          
007100     88  DE-EFFICACY-MEDIUM      VALUE "MEDIUM".                          
007200     88  DE-EFFICACY-LOW         VALUE "LOW   ".                          
007300 01  DE-EFFICACY-ALT REDEFINES DE-EFFICACY PIC X(06).                     
007400 01  DE-RATIONALE                PIC X(55).                               
007500                                                                          
007600 PROCEDURE DIVISION USING DE-MUT-DETAIL, DE-CLASS-SCORE,                  
007700         DE-CLASS-CATEGORY, DE-DRUG-CAT-ROW, DE-EFFICACY,                 
007800         DE-RATIONALE.                                                    
007900     MOVE "N" TO WS-EFF-FOUND-SW.                                         
008000     MOVE "N" TO WS-RES-FOUND-SW.                                         
008100     PERFORM 100-CHECK-EFFECTIVE THRU 100-EXIT                            
008200         VARYING WS-TBL-IDX FROM 1 BY 1                                   
008300         UNTIL WS-TBL-IDX > 3 OR WS-EFF-FOUND.                            
008400     IF WS-EFF-FOUND                                                      
008500         PERFORM 200-GRADE-FROM-SCORE THRU 200-EXIT                       
008600         GO TO 900-BUILD-RATIONALE.                                       
008700                                                                          
008800     PERFORM 300-CHECK-RESISTANT THRU 300-EXIT                            
008900         VARYING WS-TBL-IDX FROM 1 BY 1                                   
009000         UNTIL WS-TBL-IDX > 2 OR WS-RES-FOUND.                            
009100     IF WS-RES-FOUND                                                      
009200         SET DE-EFFICACY-LOW TO TRUE                                      
009300         GO TO 900-BUILD-RATIONALE.                                       
009400                                                                          
009500     PERFORM 400-CHECK-ALL-DIGITS THRU 400-EXIT.                          
009600     IF WS-ALL-DIGITS AND DE-CLASS-NAME = "Monoclonal Antibody "          
009700         IF WS-COPY-NUM >= 4                                              
009800             SET DE-EFFICACY-HIGH TO TRUE                                 
009900         ELSE                                                             
010000             SET DE-EFFICACY-MEDIUM TO TRUE                               
010100         END-IF                                                           
010200         GO TO 900-BUILD-RATIONALE.                                       
010300                                                                          
010400     SET DE-EFFICACY-MEDIUM TO TRUE.                                      
010500                                                                          
010600 900-BUILD-RATIONALE.                                                     
010700     PERFORM 500-SET-RATIONALE THRU 500-EXIT.                             
010800     GOBACK.                                                              
010900                                                                          
011000 100-CHECK-EFFECTIVE.                                                     
011100     CALL "SUBSTR" USING DE-MUT-DETAIL, DE-EFFECTIVE (WS-TBL-IDX),        
011200             WS-EFF-FOUND-SW.                                             
011300 100-EXIT.                                                                
011400     EXIT.                                                                
011500                                                                          
011600 200-GRADE-FROM-SCORE.                                                    
011700     IF DE-CLASS-SCORE < 0.30                                             
011800         SET DE-EFFICACY-HIGH TO TRUE                                     
011900     ELSE                                                                 
012000         IF DE-CLASS-SCORE < 0.60                                         
012100             SET DE-EFFICACY-MEDIUM TO TRUE                               
012200         ELSE                                                             
012300             SET DE-EFFICACY-LOW TO TRUE                                  
012400         END-IF                                                           
012500     END-IF.                                                              
012600 200-EXIT.                                                                
012700     EXIT.                                                                
012800                                                                          
012900 300-CHECK-RESISTANT.                                                     
013000     CALL "SUBSTR" USING DE-MUT-DETAIL, DE-RESISTANT (WS-TBL-IDX),        
013100             WS-RES-FOUND-SW.                                             
013200 300-EXIT.                                                                
013300     EXIT.                                                                
013400                                                                          
013500 400-CHECK-ALL-DIGITS.                                                    
013600     MOVE "Y" TO WS-ALL-DIGITS-SW.                                        
013700     MOVE 0 TO WS-COPY-NUM.                                               
013800     MOVE 0 TO WS-DETAIL-LEN.                                             
013900     PERFORM 410-FIND-DETAIL-LEN THRU 410-EXIT                            
014000         VARYING WS-TBL-IDX FROM 15 BY -1                                 
014100         UNTIL WS-TBL-IDX < 1 OR WS-DETAIL-LEN > 0.                       
014200     IF WS-DETAIL-LEN = ZERO OR WS-DETAIL-LEN > 2                         
014300         MOVE "N" TO WS-ALL-DIGITS-SW                                     
014400         GO TO 400-EXIT.                                                  
014500     IF DE-MUT-DETAIL (1 : WS-DETAIL-LEN) IS NOT NUMERIC                  
014600         MOVE "N" TO WS-ALL-DIGITS-SW                                     
014700         GO TO 400-EXIT.                                                  
014800     MOVE DE-MUT-DETAIL (1 : WS-DETAIL-LEN) TO WS-COPY-NUM.               
014900 400-EXIT.                                                                
015000     EXIT.                                                                
015100                                                                          
015200 410-FIND-DETAIL-LEN.                                                     
015300     IF DE-MUT-DETAIL (WS-TBL-IDX:1) NOT = SPACE                          
015400         MOVE WS-TBL-IDX TO WS-DETAIL-LEN                                 
015500     END-IF.                                                              
015600 410-EXIT.                                                                
015700     EXIT.                                                                
015800                                                                          
015900 500-SET-RATIONALE.                                                       
016000     IF DE-CLASS-CATEGORY = "ACTIVATING   "                               
016100        MOVE "Activating mutation responsive to kinase inhibition"        
016200             TO DE-RATIONALE                                              
016300     ELSE IF DE-CLASS-CATEGORY = "RESISTANCE   "                          
016400        MOVE "Resistance mutation requiring specialized targeting"        
016500             TO DE-RATIONALE                                              
016600     ELSE IF DE-CLASS-CATEGORY = "AMPLIFICATION"                          
016700         MOVE "Overexpression may benefit from receptor blocking"         
016800             TO DE-RATIONALE                                              
016900     ELSE                                                                 
017000         MOVE "General EGFR targeting approach"                           
017100             TO DE-RATIONALE.                                             
017200 500-EXIT.                                                                
017300     EXIT.                                                                
017400                                                                          
