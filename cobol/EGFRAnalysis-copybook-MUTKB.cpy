000100******************************************************************        
000200* MUTKB     -- EGFR MUTATION KNOWLEDGE-BASE TABLE                *        
000300* CURATED, COMPILE-TIME TABLE OF THE FOUR NAMED POINT-MUTATION   *        
000400* ENTRIES THE CLASSIFIER SEARCHES BY KB-KEY.  LOADED BY VALUE    *        
000500* LITERALS BELOW, THEN RE-MAPPED TO AN OCCURS TABLE -- THE SAME  *        
000600* FILLER/REDEFINES IDIOM THE SHOP USES FOR OTHER SMALL, STATIC,  *        
000700* RARELY-MAINTAINED REFERENCE TABLES.                            *        
000800******************************************************************        
000900 01  MUT-KB-TABLE-VALUES.                                                 
001000     05  FILLER PIC X(94) VALUE                                           
001100         "L858R          ACTIVATING   030Structural gain-of-functi        
001200-         "on / constitutive kinase activationYYN".                       
001300     05  FILLER PIC X(94) VALUE                                           
001400         "T790M          RESISTANCE   080Gatekeeper mutation; incr        
001500-         "eased ATP affinity, reduced drug biYYN".                       
001600     05  FILLER PIC X(94) VALUE                                           
001700         "G719X          ACTIVATING   040Structural alteration in         
001800-         "ATP-binding domain                 YNN".                       
001900     05  FILLER PIC X(94) VALUE                                           
002000         "DEL19          ACTIVATING   020In-frame deletion causing        
002100-         " conformational change             YYN".                       
002200                                                                          
002300 01  MUT-KB-TABLE REDEFINES MUT-KB-TABLE-VALUES.                          
002400     05  MUT-KB-ENTRY OCCURS 4 TIMES INDEXED BY KB-IDX.                   
002500         10  KB-KEY                PIC X(15).                             
002600         10  KB-CLASS              PIC X(13).                             
002700         10  KB-SCORE              PIC 9V99.                              
002800         10  KB-MECHANISM          PIC X(60).                             
002900         10  KB-PATH-MAPK          PIC X(01).                             
003000         10  KB-PATH-PI3K          PIC X(01).                             
003100         10  KB-PATH-JAK           PIC X(01).                             
