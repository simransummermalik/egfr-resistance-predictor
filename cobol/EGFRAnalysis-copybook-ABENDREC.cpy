000100******************************************************************        
000200* ABENDREC  -- SYSOUT ABEND / TRACE RECORD                      *         
000300* CARRIED BY EVERY EGFR-SYSTEM PROGRAM FOR PARAGRAPH TRACING AND*         
000400* FOR THE ONE-LINE SYSOUT MESSAGE WRITTEN BEFORE AN ABEND.      *         
000500******************************************************************        
000600 01  ABEND-REC.                                                           
000700     05  PARA-NAME               PIC X(25).                               
000800     05  ABEND-REASON            PIC X(40).                               
000900     05  ACTUAL-VAL              PIC X(9).                                
001000     05  EXPECTED-VAL            PIC X(9).                                
001100     05  FILLER                  PIC X(47).                               
