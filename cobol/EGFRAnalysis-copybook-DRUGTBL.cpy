000100******************************************************************        
000200* DRUGTBL  -- EGFR DRUG CATALOGUE TABLE                          *        
000300* CURATED, COMPILE-TIME TABLE OF THE FOUR DRUG-CLASS ROWS THE    *        
000400* RECOMMENDATION ENGINE ITERATES FOR EVERY MUTATION ANALYZED.    *        
000500* LOADED BY VALUE LITERALS BELOW, THEN RE-MAPPED TO AN OCCURS    *        
000600* TABLE -- SAME IDIOM AS MUTKB.                                  *        
000700******************************************************************        
000800 01  DRUG-CAT-TABLE-VALUES.                                               
000900     05  FILLER PIC X(119) VALUE                                          
001000         "1st Generation TKI  Gefitinib   Erlotinib   L858R               
001100-         "   DEL19          G719X          T790M          EXON 20        
001200-         " INS    ".                                                     
001300     05  FILLER PIC X(119) VALUE                                          
001400         "2nd Generation TKI  Afatinib    Dacomitinib L858R               
001500-         "   DEL19          G719X          T790M                         
001600-         "        ".                                                     
001700     05  FILLER PIC X(119) VALUE                                          
001800         "3rd Generation TKI  Osimertinib             T790M               
001900-         "   L858R+T790M    DEL19+T790M    C797S          AMPLIFI        
002000-         "CATION  ".                                                     
002100     05  FILLER PIC X(119) VALUE                                          
002200         "Monoclonal Antibody Cetuximab   Panitumumab AMPLIFICATIO        
002300-         "N  OVEREXPRESSION                KRAS MUTATIONS                
002400-         "        ".                                                     
002500                                                                          
002600 01  DRUG-CAT-TABLE REDEFINES DRUG-CAT-TABLE-VALUES.                      
002700     05  DRUG-CAT-ENTRY OCCURS 4 TIMES INDEXED BY DC-IDX.                 
002800         10  DC-CLASS-NAME         PIC X(20).                             
002900         10  DC-DRUG-1             PIC X(12).                             
003000         10  DC-DRUG-2             PIC X(12).                             
003100         10  DC-EFFECTIVE          PIC X(15) OCCURS 3 TIMES.              
003200         10  DC-RESISTANT          PIC X(15) OCCURS 2 TIMES.              
