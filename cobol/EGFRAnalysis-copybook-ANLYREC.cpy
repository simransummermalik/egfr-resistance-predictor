000100******************************************************************        
000200* ANLYREC   -- ANALYSIS-FILE RECORD LAYOUTS                      *        
000300* THIS FILE CARRIES TWO RECORD FORMATS, THE SAME WAY PATSRCH     *        
000400* CARRIED A DETAIL/TRAILER PAIR -- ONE ANALYSIS-DETAIL-REC PER   *        
000500* MUTATION ANALYZED, FOLLOWED BY A SINGLE TRAILER REC CARRYING   *        
000600* THE RUN TOTALS FORWARD TO THE EGFRRPT JOB STEP.  THE TRAILER   *        
000700* IS RECOGNIZED BY THE RESERVED MARKER IN ANL-MUT-TYPE -- A REAL *        
000800* MUTATION TYPE NEVER COMPARES EQUAL TO IT.                      *        
000900* A TRAILING FILLER BYTE IS CARRIED ON THE DETAIL FORMAT.        *        
001000******************************************************************        
001100 01  ANALYSIS-DETAIL-REC.                                                 
001200     05  ANL-MUT-TYPE             PIC X(15).                              
001300         88  TRAILER-REC          VALUE "** TRAILER **  ".                
001400     05  ANL-MUT-DETAIL           PIC X(15).                              
001500     05  ANL-MUT-EXON             PIC X(10).                              
001600     05  ANL-CLASS                PIC X(13).                              
001700         88  CLASS-ACTIVATING     VALUE "ACTIVATING   ".                  
001800         88  CLASS-RESISTANCE     VALUE "RESISTANCE   ".                  
001900         88  CLASS-AMPLIFICATION  VALUE "AMPLIFICATION".                  
002000         88  CLASS-STRUCTURAL     VALUE "STRUCTURAL   ".                  
002100         88  CLASS-UNKNOWN        VALUE "UNKNOWN      ".                  
002200     05  ANL-RESIST-SCORE         PIC 9V99.                               
002300     05  ANL-RISK-LEVEL           PIC X(6).                               
002400         88  RISK-HIGH            VALUE "HIGH  ".                         
002500         88  RISK-MEDIUM          VALUE "MEDIUM".                         
002600         88  RISK-LOW             VALUE "LOW   ".                         
002700     05  ANL-MECHANISM            PIC X(60).                              
002800     05  ANL-PATHWAYS             PIC X(30).                              
002900     05  FILLER                   PIC X(01).                              
003000                                                                          
003100 01  ANALYSIS-TRAILER-REC REDEFINES ANALYSIS-DETAIL-REC.                  
003200     05  ANLT-MARKER              PIC X(15).                              
003300     05  ANLT-MUTATION-COUNT      PIC 9(7).                               
003400     05  ANLT-SCORE-SUM           PIC 9(7)V99.                            
003500     05  ANLT-HIGH-RESIST-COUNT   PIC 9(7).                               
003600     05  FILLER                   PIC X(115).                             
