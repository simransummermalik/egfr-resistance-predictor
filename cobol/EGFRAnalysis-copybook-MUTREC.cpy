000100******************************************************************        
000200* MUTREC    -- MUTATION OBSERVATION RECORD (INPUT)               *        
000300* ONE RECORD PER MUTATION OBSERVED IN A PATIENT SAMPLE, PASSED   *        
000400* IN FROM THE SEQUENCING LAB'S CALL FILE.  FILE ORDER ONLY -- NO *        
000500* SORT KEY AND NO CONTROL BREAKS ARE TAKEN AGAINST THIS FILE.    *        
000600******************************************************************        
000700 01  MUTATION-REC.                                                        
000800     05  MUT-TYPE                PIC X(15).                               
000900         88  POINT-MUTATION      VALUE "POINT MUTATION ".                 
001000         88  DELETION-MUT        VALUE "DELETION       ".                 
001100         88  INSERTION-MUT       VALUE "INSERTION      ".                 
001200         88  AMPLIFICATION-MUT   VALUE "AMPLIFICATION  ".                 
001300         88  DUPLICATION-MUT     VALUE "DUPLICATION    ".                 
001400     05  MUT-DETAIL               PIC X(15).                              
001500     05  MUT-EXON                 PIC X(10).                              
