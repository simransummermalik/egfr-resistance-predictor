000100*****************************************************************         
000200* EGFRSRCH  -- EGFR MUTATION RESISTANCE ANALYSIS PASS            *        
000300*****************************************************************         
000400 IDENTIFICATION DIVISION.                                                 
000500 PROGRAM-ID.  EGFRSRCH.                                                   
000600 AUTHOR. A. R. KOWALSKI.                                                  
000700 INSTALLATION. COBOL DEVELOPMENT CENTER.                                  
000800 DATE-WRITTEN. 04/09/91.                                                  
000900 DATE-COMPILED. 04/09/91.                                                 
001000 SECURITY. NON-CONFIDENTIAL.                                              
001100*****************************************************************         
001200* CHANGE LOG                                                     *        
001300* ---------------------------------------------------------------*        
001400* 04/09/91  ARK  ORIGINAL CODING.  FIRST JOB STEP OF THE EGFR    *        
001500*                MUTATION RESISTANCE ANALYSIS RUN.  READS THE    *        
001600*                SEQUENCING LAB'S MUTATION-FILE, CLASSIFIES EACH *        
001700*                MUTATION, GRADES THE DRUG CATALOGUE AGAINST IT, *        
001800*                AND WRITES ANALYSIS-FILE AND DRUG-FILE FOR THE  *        
001900*                EGFRRPT JOB STEP TO READ AND PRINT.             *        
002000* 11/14/92  TGD  ADDED THE KNOWLEDGE-BASE SEARCH FOR POINT       *        
002100*                MUTATIONS (MUTKB) AND THE DRUG CATALOGUE TABLE  *        
002200*                (DRUGTBL) IN PLACE OF THE ORIGINAL HARD-CODED   *        
002300*                SCORE CONSTANTS.                                *        
002400* 06/03/93  ARK  ADDED THE AMPLIFICATION COPY-NUMBER FORMULA.    *        
002500*                REQUESTED BY ONCOLOGY PROTOCOL COMMITTEE,       *        
002600*                REQ 93-0447.                                    *        
002700* 02/04/97  MM   REVIEWED FOR SHOP STANDARDS AUDIT.  NO CHANGE.   020497MM
002800* 10/08/98  JS   Y2K IMPACT REVIEW -- WS-RUN-DATE CARRIES A      *        
002900*                2-DIGIT YEAR FOR DISPLAY ONLY, NO CENTURY       *        
003000*                ARITHMETIC IS PERFORMED ON IT.  CERTIFIED       *        
003100*                YEAR 2000 READY.                                *        
003200* 03/22/00  TGD  TRAILER RECORD NOW CARRIES THE SCORE SUM AND    *        
003300*                HIGH-RESISTANCE COUNT FORWARD TO EGFRRPT SO THE *        
003400*                REPORT STEP NO LONGER RE-DERIVES THEM.          *        
003500*****************************************************************         
003600                                                                          
003700 ENVIRONMENT DIVISION.                                                    
003800 CONFIGURATION SECTION.                                                   
003900 SOURCE-COMPUTER. IBM-390.                                                
004000 OBJECT-COMPUTER. IBM-390.                                                
004100 SPECIAL-NAMES. C01 IS TOP-OF-FORM.                                       
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400     SELECT SYSOUT                                                        
004500     ASSIGN TO UT-S-SYSOUT                                                
004600       ORGANIZATION IS SEQUENTIAL.                                        
004700                                                                          
004800     SELECT MUTATION-FILE                                                 
004900     ASSIGN TO UT-S-MUTFILE                                               
005000       ACCESS MODE IS SEQUENTIAL                                          
005100       FILE STATUS IS MFCODE.                                             
005200                                                                          
005300     SELECT ANALYSIS-FILE                                                 
005400     ASSIGN TO UT-S-ANALOUT                                               
005500       ACCESS MODE IS SEQUENTIAL                                          
005600       FILE STATUS IS AFCODE.                                             
005700                                                                          
005800     SELECT DRUG-FILE                                                     
005900     ASSIGN TO UT-S-DRUGOUT                                               
006000       ACCESS MODE IS SEQUENTIAL                                          
006100       FILE STATUS IS DFCODE.                                             
006200                                                                          
006300 DATA DIVISION.                                                           
006400 FILE SECTION.                                                            
006500 FD  SYSOUT                                                               
006600     RECORDING MODE IS F                                                  
006700     LABEL RECORDS ARE STANDARD                                           
006800     RECORD CONTAINS 130 CHARACTERS                                       
006900     BLOCK CONTAINS 0 RECORDS                                             
007000     DATA RECORD IS SYSOUT-REC.                                           
007100 01  SYSOUT-REC  PIC X(130).                                              
007200                                                                          
007300*  THIS FILE IS PASSED IN FROM THE SEQUENCING LAB'S EXTRACT.              
007400*  FILE ORDER ONLY -- NO SORT KEY, NO CONTROL BREAKS.                     
007500 FD  MUTATION-FILE                                                        
007600     RECORDING MODE IS F                                                  
007700     LABEL RECORDS ARE STANDARD                                           
007800     RECORD CONTAINS 40 CHARACTERS                                        
007900     BLOCK CONTAINS 0 RECORDS                                             
008000     DATA RECORD IS MUTATION-FILE-REC.                                    
008100 01  MUTATION-FILE-REC  PIC X(40).                                        
008200                                                                          
008300*  THIS FILE CARRIES ONE DETAIL REC PER MUTATION ANALYZED, PLUS           
008400*  A SINGLE TRAILER REC, ON TO THE EGFRRPT JOB STEP.                      
008500 FD  ANALYSIS-FILE                                                        
008600     RECORDING MODE IS F                                                  
008700     LABEL RECORDS ARE STANDARD                                           
008800     RECORD CONTAINS 153 CHARACTERS                                       
008900     BLOCK CONTAINS 0 RECORDS                                             
009000     DATA RECORD IS ANALYSIS-FILE-REC.                                    
009100 01  ANALYSIS-FILE-REC  PIC X(153).                                       
009200                                                                          
009300*  SEVEN DRUG RECOMMENDATION RECS ARE WRITTEN FOR EVERY MUTATION          
009400*  ANALYZED.  FILE ORDER ONLY, READ BACK SEVEN-AT-A-TIME BY               
009500*  EGFRRPT.                                                               
009600 FD  DRUG-FILE                                                            
009700     RECORDING MODE IS F                                                  
009800     LABEL RECORDS ARE STANDARD                                           
009900     RECORD CONTAINS 109 CHARACTERS                                       
010000     BLOCK CONTAINS 0 RECORDS                                             
010100     DATA RECORD IS DRUG-FILE-REC.                                        
010200 01  DRUG-FILE-REC  PIC X(109).                                           
010300                                                                          
010400 WORKING-STORAGE SECTION.                                                 
010500                                                                          
010600 01  FILE-STATUS-CODES.                                                   
010700     05  MFCODE                  PIC X(02).                               
010800         88  MF-NO-MORE-RECS     VALUE "10".                              
010900     05  AFCODE                  PIC X(02).                               
011000     05  DFCODE                  PIC X(02).                               
011100                                                                          
011200 01  WS-RUN-DATE.                                                         
011300     05  WS-RUN-YY               PIC 9(02).                               
011400     05  WS-RUN-MM               PIC 9(02).                               
011500     05  WS-RUN-DD               PIC 9(02).                               
011600 01  WS-RUN-DATE-ALT REDEFINES WS-RUN-DATE PIC 9(06).                     
011700                                                                          
011800 77  MORE-MUTATIONS-SW           PIC X(01) VALUE SPACE.                   
011900     88  NO-MORE-MUTATIONS       VALUE "N".                               
012000                                                                          
012100 77  ZERO-VAL                    PIC 9(01) VALUE ZERO.                    
012200 77  ONE-VAL                     PIC 9(01) VALUE 1.                       
012300                                                                          
012400 01  WS-PATH-PTR                 PIC S9(04) COMP.                         
012500 01  WS-DETAIL-LEN               PIC S9(04) COMP.                         
012600 01  WS-SCAN-IDX                 PIC S9(04) COMP.                         
012700 01  WS-COPY-NUM                 PIC 9(02).                               
012800 01  WS-NUMERIC-SW               PIC X(01).                               
012900     88  WS-DETAIL-NUMERIC       VALUE "Y".                               
013000 01  WS-SCORE-CALC               PIC S9(03)V99 COMP-3.                    
013100 01  WS-FOUND-SW                 PIC X(01).                               
013200     88  WS-EXON20-FOUND         VALUE "Y".                               
013300 01  WS-FOUND-SW2                PIC X(01).                               
013400     88  WS-DEL19-FOUND          VALUE "Y".                               
013500                                                                          
013600 01  COUNTERS-AND-ACCUMULATORS.                                           
013700     05  RECORDS-READ            PIC S9(07) COMP.                         
013800     05  MUTATION-COUNT          PIC S9(07) COMP.                         
013900     05  HIGH-RESIST-COUNT       PIC S9(07) COMP.                         
014000     05  DRUG-RECS-WRITTEN       PIC S9(07) COMP.                         
014100     05  SCORE-SUM               PIC S9(07)V99 COMP-3.                    
014200     05  AVG-RESISTANCE          PIC S9(01)V99 COMP-3.                    
014300                                                                          
014400 01  WS-OVERALL-RISK             PIC X(06).                               
014500                                                                          
014600*  COPY MUTREC -- INPUT MUTATION OBSERVATION RECORD.                      
014700 COPY MUTREC.                                                             
014800                                                                          
014900*  COPY ANLYREC -- ANALYSIS-FILE DETAIL AND TRAILER FORMATS.              
015000 COPY ANLYREC.                                                            
015100                                                                          
015200*  COPY DRUGREC -- DRUG-FILE RECOMMENDATION RECORD.                       
015300 COPY DRUGREC.                                                            
015400                                                                          
015500*  COPY MUTKB -- MUTATION KNOWLEDGE-BASE TABLE.                           
015600 COPY MUTKB.                                                              
015700                                                                          
015800*  COPY DRUGTBL -- DRUG CATALOGUE TABLE.                                  
015900 COPY DRUGTBL.                                                            
016000                                                                          
016100 COPY ABENDREC.                                                           
016200                                                                          
016300 PROCEDURE DIVISION.                                                      
016400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                              
016500     PERFORM 100-MAINLINE THRU 100-EXIT                                   
016600             UNTIL NO-MORE-MUTATIONS.                                     
016700     PERFORM 900-CLEANUP THRU 900-EXIT.                                   
016800     MOVE ZERO TO RETURN-CODE.                                            
016900     GOBACK.                                                              
017000                                                                          
017100 000-HOUSEKEEPING.                                                        
017200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.                                
017300     DISPLAY "******** BEGIN JOB EGFRSRCH ********".                      
017400     ACCEPT WS-RUN-DATE FROM DATE.                                        
017500     OPEN INPUT MUTATION-FILE.                                            
017600     OPEN OUTPUT ANALYSIS-FILE, DRUG-FILE, SYSOUT.                        
017700                                                                          
017800     INITIALIZE COUNTERS-AND-ACCUMULATORS.                                
017900                                                                          
018000     READ MUTATION-FILE INTO MUTATION-REC                                 
018100         AT END                                                           
018200         MOVE "N" TO MORE-MUTATIONS-SW                                    
018300         GO TO 000-EXIT                                                   
018400     END-READ.                                                            
018500 000-EXIT.                                                                
018600     EXIT.                                                                
018700                                                                          
018800 100-MAINLINE.                                                            
018900     MOVE "100-MAINLINE" TO PARA-NAME.                                    
019000     ADD +1 TO RECORDS-READ.                                              
019100     ADD +1 TO MUTATION-COUNT.                                            
019200                                                                          
019300     PERFORM 200-CLASSIFY-MUTATION THRU 290-EXIT.                         
019400     PERFORM 300-DERIVE-RISK-LEVEL THRU 300-EXIT.                         
019500     PERFORM 400-GRADE-DRUGS THRU 490-EXIT.                               
019600     PERFORM 500-WRITE-ANALYSIS-REC THRU 500-EXIT.                        
019700                                                                          
019800     ADD ANL-RESIST-SCORE TO SCORE-SUM.                                   
019900     IF ANL-RESIST-SCORE > 0.70                                           
020000         ADD +1 TO HIGH-RESIST-COUNT.                                     
020100                                                                          
020200     READ MUTATION-FILE INTO MUTATION-REC                                 
020300         AT END                                                           
020400         MOVE "N" TO MORE-MUTATIONS-SW                                    
020500         GO TO 100-EXIT                                                   
020600     END-READ.                                                            
020700 100-EXIT.                                                                
020800     EXIT.                                                                
020900                                                                          
021000 200-CLASSIFY-MUTATION.                                                   
021100     MOVE "200-CLASSIFY-MUTATION" TO PARA-NAME.                           
021200     MOVE MUT-TYPE TO ANL-MUT-TYPE.                                       
021300     MOVE MUT-DETAIL TO ANL-MUT-DETAIL.                                   
021400     MOVE MUT-EXON TO ANL-MUT-EXON.                                       
021500     MOVE 1 TO WS-PATH-PTR.                                               
021600     MOVE SPACES TO ANL-PATHWAYS.                                         
021700                                                                          
021800     IF POINT-MUTATION                                                    
021900         PERFORM 210-CLASSIFY-POINT-MUTATION THRU 210-EXIT                
022000     ELSE IF AMPLIFICATION-MUT                                            
022100         PERFORM 220-CLASSIFY-AMPLIFICATION THRU 220-EXIT                 
022200     ELSE IF INSERTION-MUT                                                
022300         PERFORM 230-CLASSIFY-INSERTION THRU 230-EXIT                     
022400     ELSE IF DELETION-MUT                                                 
022500         PERFORM 240-CLASSIFY-DELETION THRU 240-EXIT                      
022600     ELSE                                                                 
022700         PERFORM 250-CLASSIFY-UNKNOWN THRU 250-EXIT.                      
022800 290-EXIT.                                                                
022900     EXIT.                                                                
023000                                                                          
023100*  POINT MUTATION -- SEARCH THE KNOWLEDGE BASE BY DETAIL.  A              
023200*  DETAIL NOT CARRIED IN THE TABLE FALLS THROUGH TO THE UNKNOWN           
023300*  RULE, THE SAME AS ANY OTHER UNRECOGNIZED DETAIL.                       
023400 210-CLASSIFY-POINT-MUTATION.                                             
023500     SET KB-IDX TO 1.                                                     
023600     SEARCH MUT-KB-ENTRY                                                  
023700         AT END                                                           
023800             PERFORM 250-CLASSIFY-UNKNOWN THRU 250-EXIT                   
023900         WHEN KB-KEY (KB-IDX) = MUT-DETAIL                                
024000             PERFORM 215-MOVE-KB-ENTRY THRU 215-EXIT                      
024100     END-SEARCH.                                                          
024200 210-EXIT.                                                                
024300     EXIT.                                                                
024400                                                                          
024500 215-MOVE-KB-ENTRY.                                                       
024600     MOVE KB-CLASS (KB-IDX) TO ANL-CLASS.                                 
024700     MOVE KB-SCORE (KB-IDX) TO ANL-RESIST-SCORE.                          
024800     MOVE KB-MECHANISM (KB-IDX) TO ANL-MECHANISM.                         
024900     IF KB-PATH-MAPK (KB-IDX) = "Y"                                       
025000         STRING "MAPK/ERK " DELIMITED BY SIZE INTO ANL-PATHWAYS           
025100             WITH POINTER WS-PATH-PTR                                     
025200     END-IF.                                                              
025300     IF KB-PATH-PI3K (KB-IDX) = "Y"                                       
025400         STRING "PI3K/AKT " DELIMITED BY SIZE INTO ANL-PATHWAYS           
025500             WITH POINTER WS-PATH-PTR                                     
025600     END-IF.                                                              
025700     IF KB-PATH-JAK (KB-IDX) = "Y"                                        
025800         STRING "JAK/STAT " DELIMITED BY SIZE INTO ANL-PATHWAYS           
025900             WITH POINTER WS-PATH-PTR                                     
026000     END-IF.                                                              
026100 215-EXIT.                                                                
026200     EXIT.                                                                
026300                                                                          
026400*  AMPLIFICATION -- MUT-DETAIL IS A COPY-NUMBER DIGIT STRING.  A          
026500*  NON-NUMERIC DETAIL DEFAULTS TO A COPY NUMBER OF 6.                     
026600 220-CLASSIFY-AMPLIFICATION.                                              
026700     MOVE "AMPLIFICATION" TO ANL-CLASS.                                   
026800     MOVE "MAPK/ERK PI3K/AKT JAK/STAT" TO ANL-PATHWAYS.                   
026900     MOVE "Copy number amplification leading to overexpression"           
027000         TO ANL-MECHANISM.                                                
027100                                                                          
027200     MOVE "Y" TO WS-NUMERIC-SW.                                           
027300     MOVE 0 TO WS-DETAIL-LEN.                                             
027400     PERFORM 222-FIND-DETAIL-LEN THRU 222-EXIT                            
027500         VARYING WS-SCAN-IDX FROM 15 BY -1                                
027600         UNTIL WS-SCAN-IDX < 1 OR WS-DETAIL-LEN > 0.                      
027700                                                                          
027800     IF WS-DETAIL-LEN = ZERO OR WS-DETAIL-LEN > 2                         
027900         MOVE "N" TO WS-NUMERIC-SW                                        
028000     ELSE IF MUT-DETAIL (1 : WS-DETAIL-LEN) IS NOT NUMERIC                
028100         MOVE "N" TO WS-NUMERIC-SW.                                       
028200                                                                          
028300     IF WS-DETAIL-NUMERIC                                                 
028400         MOVE MUT-DETAIL (1 : WS-DETAIL-LEN) TO WS-COPY-NUM               
028500     ELSE                                                                 
028600         MOVE 6 TO WS-COPY-NUM.                                           
028700                                                                          
028800     IF WS-COPY-NUM >= 6                                                  
028900         COMPUTE WS-SCORE-CALC =                                          
029000             0.30 + ((WS-COPY-NUM - 2) * 0.10)                            
029100         IF WS-SCORE-CALC > 0.70                                          
029200             MOVE 0.70 TO WS-SCORE-CALC                                   
029300         END-IF                                                           
029400     ELSE                                                                 
029500         COMPUTE WS-SCORE-CALC =                                          
029600             0.30 + ((WS-COPY-NUM - 2) * 0.05).                           
029700     MOVE WS-SCORE-CALC TO ANL-RESIST-SCORE.                              
029800 220-EXIT.                                                                
029900     EXIT.                                                                
030000                                                                          
030100 222-FIND-DETAIL-LEN.                                                     
030200     IF MUT-DETAIL (WS-SCAN-IDX:1) NOT = SPACE                            
030300         MOVE WS-SCAN-IDX TO WS-DETAIL-LEN                                
030400     END-IF.                                                              
030500 222-EXIT.                                                                
030600     EXIT.                                                                
030700                                                                          
030800*  INSERTION -- A DETAIL CONTAINING EXON 20 IS A KNOWN RESISTANCE         
030900*  MECHANISM.  ANYTHING ELSE FALLS TO THE UNKNOWN RULE.                   
031000 230-CLASSIFY-INSERTION.                                                  
031100     CALL "SUBSTR" USING "EXON 20        ", MUT-DETAIL,                   
031200             WS-FOUND-SW.                                                 
031300     IF WS-EXON20-FOUND                                                   
031400         MOVE "RESISTANCE   " TO ANL-CLASS                                
031500         MOVE 0.75 TO ANL-RESIST-SCORE                                    
031600         MOVE "MAPK/ERK PI3K/AKT" TO ANL-PATHWAYS                         
031700         MOVE "Exon 20 insertion disrupting drug binding"                 
031800             TO ANL-MECHANISM                                             
031900     ELSE                                                                 
032000         PERFORM 250-CLASSIFY-UNKNOWN THRU 250-EXIT.                      
032100 230-EXIT.                                                                
032200     EXIT.                                                                
032300                                                                          
032400*  DELETION -- A DETAIL CONTAINING DEL19 OR EXON 19 TAKES THE             
032500*  DEL19 KNOWLEDGE-BASE ENTRY.  ANYTHING ELSE IS A GENERIC                
032600*  STRUCTURAL DELETION.                                                   
032700 240-CLASSIFY-DELETION.                                                   
032800     CALL "SUBSTR" USING "DEL19          ", MUT-DETAIL,                   
032900             WS-FOUND-SW.                                                 
033000     CALL "SUBSTR" USING "EXON 19        ", MUT-DETAIL,                   
033100             WS-FOUND-SW2.                                                
033200     IF WS-DEL19-FOUND OR WS-FOUND-SW2 = "Y"                              
033300         SET KB-IDX TO 4                                                  
033400         PERFORM 215-MOVE-KB-ENTRY THRU 215-EXIT                          
033500     ELSE                                                                 
033600         MOVE "STRUCTURAL   " TO ANL-CLASS                                
033700         MOVE 0.40 TO ANL-RESIST-SCORE                                    
033800         MOVE "MAPK/ERK" TO ANL-PATHWAYS                                  
033900         MOVE "In-frame deletion causing structural alteration"           
034000             TO ANL-MECHANISM.                                            
034100 240-EXIT.                                                                
034200     EXIT.                                                                
034300                                                                          
034400*  UNKNOWN -- ALSO REACHED FOR DUPLICATION AND ANY OTHER                  
034500*  UNRECOGNIZED MUT-TYPE.                                                 
034600 250-CLASSIFY-UNKNOWN.                                                    
034700     MOVE "UNKNOWN      " TO ANL-CLASS.                                   
034800     MOVE 0.50 TO ANL-RESIST-SCORE.                                       
034900     MOVE "UNKNOWN" TO ANL-PATHWAYS.                                      
035000     MOVE "Unknown mechanism" TO ANL-MECHANISM.                           
035100 250-EXIT.                                                                
035200     EXIT.                                                                
035300                                                                          
035400 300-DERIVE-RISK-LEVEL.                                                   
035500     MOVE "300-DERIVE-RISK-LEVEL" TO PARA-NAME.                           
035600     IF ANL-RESIST-SCORE > 0.70                                           
035700         MOVE "HIGH  " TO ANL-RISK-LEVEL                                  
035800     ELSE IF ANL-RESIST-SCORE > 0.40                                      
035900         MOVE "MEDIUM" TO ANL-RISK-LEVEL                                  
036000     ELSE                                                                 
036100         MOVE "LOW   " TO ANL-RISK-LEVEL.                                 
036200 300-EXIT.                                                                
036300     EXIT.                                                                
036400                                                                          
036500*  DRUG RECOMMENDATION ENGINE -- ITERATE THE FOUR-ROW CATALOGUE,          
036600*  GRADE EACH CLASS AGAINST THIS MUTATION, WRITE ONE DRUG-REC PER         
036700*  NAMED DRUG IN THE CLASS.                                               
036800 400-GRADE-DRUGS.                                                         
036900     MOVE "400-GRADE-DRUGS" TO PARA-NAME.                                 
037000     PERFORM 410-GRADE-ONE-CLASS THRU 410-EXIT                            
037100         VARYING DC-IDX FROM 1 BY 1 UNTIL DC-IDX > 4.                     
037200 490-EXIT.                                                                
037300     EXIT.                                                                
037400                                                                          
037500 410-GRADE-ONE-CLASS.                                                     
037600     CALL "DRGEFFIC" USING ANL-MUT-DETAIL, ANL-RESIST-SCORE,              
037700             ANL-CLASS, DRUG-CAT-ENTRY (DC-IDX), DRG-EFFICACY,            
037800             DRG-RATIONALE.                                               
037900     MOVE ANL-MUT-DETAIL TO DRG-MUT-DETAIL.                               
038000     MOVE DC-CLASS-NAME (DC-IDX) TO DRG-CLASS.                            
038100                                                                          
038200     MOVE DC-DRUG-1 (DC-IDX) TO DRG-NAME.                                 
038300     PERFORM 420-WRITE-DRUG-REC THRU 420-EXIT.                            
038400                                                                          
038500     IF DC-DRUG-2 (DC-IDX) NOT = SPACES                                   
038600         MOVE DC-DRUG-2 (DC-IDX) TO DRG-NAME                              
038700         PERFORM 420-WRITE-DRUG-REC THRU 420-EXIT.                        
038800 410-EXIT.                                                                
038900     EXIT.                                                                
039000                                                                          
039100 420-WRITE-DRUG-REC.                                                      
039200     ADD +1 TO DRUG-RECS-WRITTEN.                                         
039300     WRITE DRUG-FILE-REC FROM DRUG-REC.                                   
039400     IF DFCODE NOT = "00"                                                 
039500         MOVE "** WRITE ERROR ON DRUG-FILE" TO ABEND-REASON               
039600         GO TO 1000-ABEND-RTN.                                            
039700 420-EXIT.                                                                
039800     EXIT.                                                                
039900                                                                          
040000 500-WRITE-ANALYSIS-REC.                                                  
040100     MOVE "500-WRITE-ANALYSIS-REC" TO PARA-NAME.                          
040200     WRITE ANALYSIS-FILE-REC FROM ANALYSIS-DETAIL-REC.                    
040300     IF AFCODE NOT = "00"                                                 
040400         MOVE "** WRITE ERROR ON ANALYSIS-FILE" TO ABEND-REASON           
040500         GO TO 1000-ABEND-RTN.                                            
040600 500-EXIT.                                                                
040700     EXIT.                                                                
040800                                                                          
040900 700-CLOSE-FILES.                                                         
041000     MOVE "700-CLOSE-FILES" TO PARA-NAME.                                 
041100     CLOSE MUTATION-FILE, ANALYSIS-FILE, DRUG-FILE, SYSOUT.               
041200 700-EXIT.                                                                
041300     EXIT.                                                                
041400                                                                          
041500 900-CLEANUP.                                                             
041600     MOVE "900-CLEANUP" TO PARA-NAME.                                     
041700     IF RECORDS-READ NOT EQUAL TO MUTATION-COUNT                          
041800         MOVE "** RECORDS READ NOT EQUAL TO MUTATION COUNT"               
041900             TO ABEND-REASON                                              
042000         MOVE RECORDS-READ TO ACTUAL-VAL                                  
042100         MOVE MUTATION-COUNT TO EXPECTED-VAL                              
042200         GO TO 1000-ABEND-RTN.                                            
042300                                                                          
042400     IF MUTATION-COUNT > 0                                                
042500         COMPUTE AVG-RESISTANCE ROUNDED =                                 
042600             SCORE-SUM / MUTATION-COUNT                                   
042700     ELSE                                                                 
042800         MOVE 0 TO AVG-RESISTANCE.                                        
042900                                                                          
043000     IF AVG-RESISTANCE > 0.60                                             
043100         MOVE "HIGH  " TO WS-OVERALL-RISK                                 
043200     ELSE IF AVG-RESISTANCE > 0.30                                        
043300         MOVE "MEDIUM" TO WS-OVERALL-RISK                                 
043400     ELSE                                                                 
043500         MOVE "LOW   " TO WS-OVERALL-RISK.                                
043600                                                                          
043700     SET TRAILER-REC TO TRUE.                                             
043800     MOVE MUTATION-COUNT TO ANLT-MUTATION-COUNT.                          
043900     MOVE SCORE-SUM TO ANLT-SCORE-SUM.                                    
044000     MOVE HIGH-RESIST-COUNT TO ANLT-HIGH-RESIST-COUNT.                    
044100     WRITE ANALYSIS-FILE-REC FROM ANALYSIS-TRAILER-REC.                   
044200                                                                          
044300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
044400                                                                          
044500     DISPLAY "** MUTATIONS ANALYZED **".                                  
044600     DISPLAY MUTATION-COUNT.                                              
044700     DISPLAY "** DRUG RECS WRITTEN **".                                   
044800     DISPLAY DRUG-RECS-WRITTEN.                                           
044900     DISPLAY "** OVERALL RISK **".                                        
045000     DISPLAY WS-OVERALL-RISK.                                             
045100     DISPLAY "******** NORMAL END OF JOB EGFRSRCH ********".              
045200 900-EXIT.                                                                
045300     EXIT.                                                                
045400                                                                          
045500 1000-ABEND-RTN.                                                          
045600     WRITE SYSOUT-REC FROM ABEND-REC.                                     
045700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.                               
045800     DISPLAY "*** ABNORMAL END OF JOB-EGFRSRCH ***" UPON CONSOLE.         
045900     DIVIDE ZERO-VAL INTO ONE-VAL.                                        
