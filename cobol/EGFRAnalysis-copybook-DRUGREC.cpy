000100******************************************************************        
000200* DRUGREC   -- DRUG-FILE RECORD LAYOUT                           *        
000300* ONE RECORD PER DRUG RECOMMENDATION.  SEVEN RECORDS ARE WRITTEN *        
000400* FOR EVERY MUTATION ANALYZED, IN CATALOGUE ORDER, AND ARE READ  *        
000500* BACK BY EGFRRPT SEVEN-AT-A-TIME -- NO KEY, FILE ORDER ONLY.    *        
000600* A TRAILING FILLER BYTE IS CARRIED AS ON ANALYSIS-DETAIL-REC.   *        
000700******************************************************************        
000800 01  DRUG-REC.                                                            
000900     05  DRG-MUT-DETAIL           PIC X(15).                              
001000     05  DRG-NAME                 PIC X(12).                              
001100     05  DRG-CLASS                PIC X(20).                              
001200     05  DRG-EFFICACY             PIC X(6).                               
001300         88  EFFICACY-HIGH        VALUE "HIGH  ".                         
001400         88  EFFICACY-MEDIUM      VALUE "MEDIUM".                         
001500         88  EFFICACY-LOW         VALUE "LOW   ".                         
001600     05  DRG-RATIONALE            PIC X(55).                              
001700     05  FILLER                   PIC X(01).                              
